000100* ***********************************************************
000200*   COPYLIB-ACCTTBL.CPY
000300* 
000400*   In-memory chart-of-accounts table, loaded once from
000500*   ACCOUNTS-IN at A0100-INIT time and searched for the rest of
000600*   the run.  No KSDS/ISAM is available in this build, so every
000700*   account lookup that used to be a DB2 SELECT on the PBS box
000800*   is now a SEARCH ALL against this table, ascending on
000900*   AT-GUID.  AT-MAX-ACCTS is this shop's working ceiling for a
001000*   small-business book; raise it if a customer ever outgrows
001100*   it.
001200* ***********************************************************
001300 01  ACCT-TABLE-CTL.
001400     03  AT-MAX-ACCTS               PIC S9(4) COMP VALUE +2000.
001450     03  AT-ACCT-COUNT              PIC S9(4) COMP VALUE ZERO.
001470     03  FILLER                     PIC X(4).
001600 01  ACCT-TABLE.
001650*    AT-IDX2 is LEDGRRPT's own - it walks a parent chain up to
001660*    an ancestor while AT-IDX is still sat on the child row, and
001670*    a SEARCH ALL naming AT-IDX2 in its WHEN leaves AT-IDX alone
001700     03  AT-ENTRY OCCURS 1 TO 2000 TIMES
001750                  DEPENDING ON AT-ACCT-COUNT
001800                  ASCENDING KEY IS AT-GUID
001900                  INDEXED BY AT-IDX, AT-IDX2.
002000         05  AT-GUID                PIC X(36).
002100         05  AT-BOOK-GUID           PIC X(36).
002200         05  AT-NAME                PIC X(40).
002300         05  AT-CODE                PIC X(10).
002400         05  AT-TYPE                PIC X(10).
002410             88  AT-TYPE-ASSET          VALUE 'ASSET'.
002420             88  AT-TYPE-LIABILITY      VALUE 'LIABILITY'.
002430             88  AT-TYPE-EQUITY         VALUE 'EQUITY'.
002440             88  AT-TYPE-INCOME         VALUE 'INCOME'.
002450             88  AT-TYPE-EXPENSE        VALUE 'EXPENSE'.
002500         05  AT-PARENT              PIC X(36).
002600         05  AT-BALANCE             PIC S9(13)V99 COMP-3.
002700         05  AT-BASE-BALANCE-CENT   PIC S9(15) COMP-3.
002800         05  AT-ROLLUP-CENT         PIC S9(15) COMP-3.
002900         05  AT-VISITED-SW          PIC X.
003000             88  AT-VISITED             VALUE 'Y'.
003100* 2015-06-02 SS  added the two fields below for LEDGRRPT's
003200* DashboardService billed-AR/billed-AP sums - a split only
003300* adds in here when its owning transaction's source type is
003400* the matching invoice type (SALES_INVOICE/PURCHASE_INVOICE)
003500         05  AT-BILLED-SALES-CENT   PIC S9(15) COMP-3.
003600         05  AT-BILLED-PURCH-CENT   PIC S9(15) COMP-3.
003700* 2015-06-02 SS  and these two for the DashboardService
003800* received/paid-vs-billed progress percentages - adds in
003900* here when the split's transaction is the matching
004000* SALES_RECEIPT/PURCHASE_PAYMENT source type
004100         05  AT-RECEIVED-CENT       PIC S9(15) COMP-3.
004200         05  AT-PAID-CENT           PIC S9(15) COMP-3.
