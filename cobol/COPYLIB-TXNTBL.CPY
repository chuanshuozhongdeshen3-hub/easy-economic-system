000100* ***********************************************************
000200*   COPYLIB-TXNTBL.CPY
000300*
000400*   In-memory transaction-header table, loaded once from
000500*   TRANSACTIONS-IN at LEDGRRPT's A0120-LOAD-TRANSACTIONS time.
000600*   SPLITS-IN carries only SPL-TX-GUID, not the book or the
000700*   source type, so every split has to be joined back to this
000800*   table (SEARCH ALL on TN-GUID) before it can be counted
000900*   toward a book's balances or a DashboardService count.
001000* ***********************************************************
001100 01  TXN-TABLE-CTL.
001200     03  TN-MAX-TRANS               PIC S9(4) COMP VALUE +5000.
001250     03  TN-TRANS-COUNT             PIC S9(4) COMP VALUE ZERO.
001270     03  FILLER                     PIC X(4).
001400 01  TXN-TABLE.
001500     03  TN-ENTRY OCCURS 1 TO 5000 TIMES
001600                  DEPENDING ON TN-TRANS-COUNT
001700                  ASCENDING KEY IS TN-GUID
001800                  INDEXED BY TN-IDX.
001900         05  TN-GUID                PIC X(36).
002000         05  TN-BOOK-GUID           PIC X(36).
002100         05  TN-POST-DATE           PIC 9(8).
002200         05  TN-SOURCE-TYPE         PIC X(20).
002300             88  TN-IS-SALES-INVOICE    VALUE 'SALES_INVOICE'.
002400             88  TN-IS-SALES-RECEIPT    VALUE 'SALES_RECEIPT'.
002500             88  TN-IS-PURCH-INVOICE    VALUE 'PURCHASE_INVOICE'.
002600             88  TN-IS-PURCH-PAYMENT    VALUE 'PURCHASE_PAYMENT'.
