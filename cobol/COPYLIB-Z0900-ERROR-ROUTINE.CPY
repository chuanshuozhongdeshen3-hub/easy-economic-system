000100* ***********************************************************
000200*   COPYLIB-Z0900-ERROR-ROUTINE.CPY
000300* 
000400*   Procedure body for paragraph Z0900-ERROR-ROUTINE.  Every
000500*   caller fills WN-MSG-REASON / WC-MSG-TBLCURS / WC-MSG-PARA /
000600*   WC-MSG-SRCFILE (and, for a rejected posting, the
000700*   WR-REJECTED-REQUEST group) before doing
000800*       PERFORM Z0900-ERROR-ROUTINE
000900*   This member is COPYd, not CALLed, so it runs in the
001000*   caller's own paragraph - requires the ending dot (and no
001100*   extension) the same as the old DB2-era copy did.
001200* ***********************************************************
001300     MOVE wr-program-error-message TO wc-log-text
001400     DISPLAY wc-log-text
001500
001600     IF wc-msg-book-guid NOT = SPACE OR wc-msg-doc-num NOT = SPACE
001700         DISPLAY '  REJECTED REQUEST: ' wc-msg-req-type
001800                 ' BOOK ' wc-msg-book-guid
001900                 ' DOC '  wc-msg-doc-num
002000     END-IF
002100
002200     CALL 'LEDGRLOG' USING wc-log-text
