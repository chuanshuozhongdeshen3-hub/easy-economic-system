000100* ***********************************************************
000200*   COPYLIB-ACCTNAME.CPY
000300*
000400*   Well-known Chinese account names used by the fallback
000500*   resolution chains in POSTLEDG.CBL and the keyword-bucket
000600*   classification in LEDGRRPT.CBL.  Kept in one copybook so
000700*   the two programs can never drift apart on the spelling of
000800*   an account name - this bit everybody back in the VSAM days
000900*   when "银行存款" got mistyped in one program and not the
001000*   other and postings silently stopped finding the account.
001100*
001200*   2015-06-02 SS  pulled these literals out of POSTLEDG.CBL
001300*                  into this copybook when LEDGRRPT.CBL was
001400*                  written, so both programs share one spelling.
001500* ***********************************************************
001600*    account names resolved by POSTLEDG fallback chains and
001700*    matched exactly by LEDGRRPT's DashboardService
001800 01  WK-NAME-BANK               PIC X(40) VALUE '银行存款'.
001900 01  WK-NAME-CASH               PIC X(40) VALUE '现金'.
002000 01  WK-NAME-AR                 PIC X(40) VALUE '应收账款'.
002100 01  WK-NAME-AP                 PIC X(40) VALUE '应付账款'.
002200 01  WK-NAME-REVENUE            PIC X(40) VALUE '主营业务收入'.
002300 01  WK-NAME-INVENTORY          PIC X(40) VALUE '存货'.
002400 01  WK-NAME-COGS               PIC X(40) VALUE '主营业务成本'.
002500 01  WK-NAME-ADMIN-EXP          PIC X(40) VALUE '管理费用'.
002600 01  WK-NAME-SELLING-EXP        PIC X(40) VALUE '销售费用'.
002700 01  WK-NAME-EMP-PAYABLE        PIC X(40) VALUE '应付职工薪酬'.
002800*
002900*    LEDGRRPT report-bucket display names (ReportService)
003000 01  WK-NAME-OTHER-REVENUE      PIC X(40) VALUE '其他业务收入'.
003100 01  WK-NAME-FINANCE-EXP        PIC X(40) VALUE '财务费用'.
003200 01  WK-NAME-OTHER-EXP          PIC X(40) VALUE '其他费用'.
003300 01  WK-NAME-CASH-BUCKET        PIC X(40) VALUE '货币资金'.
003400 01  WK-NAME-PREPAYMENTS        PIC X(40) VALUE '预付账款'.
003500 01  WK-NAME-OTHER-RECV         PIC X(40) VALUE '其他应收'.
003600 01  WK-NAME-FIXED-ASSETS       PIC X(40) VALUE '固定资产'.
003700 01  WK-NAME-ACCUM-DEP          PIC X(40) VALUE '累计折旧'.
003800 01  WK-NAME-OTHER-ASSETS       PIC X(40) VALUE '其他资产'.
003900 01  WK-NAME-ADVANCES           PIC X(40) VALUE '预收账款'.
004000 01  WK-NAME-TAXES-PAYABLE      PIC X(40) VALUE '应交税费'.
004100 01  WK-NAME-OTHER-LIAB         PIC X(40) VALUE '其他负债'.
004200 01  WK-NAME-PAID-IN-CAP        PIC X(40) VALUE '实收资本'.
004300 01  WK-NAME-CAPITAL-RSV        PIC X(40) VALUE '资本公积'.
004400 01  WK-NAME-RETAINED-EARN      PIC X(40) VALUE '未分配利润'.
004500 01  WK-NAME-OTHER-EQUITY       PIC X(40) VALUE '其他权益'.
004600*
004700*    short substrings that are not themselves a bucket name -
004800*    used only as SEARCH-keyword input to I0900-SCAN paragraph
004900 01  KW-MAIN                    PIC X(40) VALUE '主营'.
005000 01  KW-SALES                   PIC X(40) VALUE '销售'.
005100 01  KW-COST                    PIC X(40) VALUE '成本'.
005200 01  KW-PREPAY                  PIC X(40) VALUE '预付'.
005300 01  KW-RECV                    PIC X(40) VALUE '应收'.
005400 01  KW-ADVANCE                 PIC X(40) VALUE '预收'.
005500 01  KW-TAX-ONE                 PIC X(40) VALUE '应交'.
005600 01  KW-TAX-TWO                 PIC X(40) VALUE '税'.
005700 01  KW-STOCK                   PIC X(40) VALUE '股本'.
