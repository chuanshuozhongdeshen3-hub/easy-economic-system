000100* ***********************************************************
000200*   COPYLIB-TRANSACT.CPY
000300* 
000400*   Journal header record (one per posted business event -
000500*   invoice, receipt, payment, pay run, tax post...).  Two or
000600*   three SPLIT-REC rows always belong to one TRANSACT-REC and
000700*   must net to zero cents - see COPYLIB-SPLIT.CPY.
000800* 
000900*   1999-02-16 SS  Y2K - TX-POST-DATE widened from 6 to 8 so
001000*                  the century prints on every report heading.
001100* ***********************************************************
001200 01  TRANSACT-REC.
001300     03  TX-GUID                    PIC X(36).
001400     03  TX-BOOK-GUID               PIC X(36).
001500     03  TX-NUM                     PIC X(20).
001600     03  TX-POST-DATE               PIC 9(8).
001700     03  TX-POST-DATE-PARTS REDEFINES TX-POST-DATE.
001800         05  TX-POST-CCYY           PIC 9(4).
001900         05  TX-POST-MM             PIC 9(2).
002000         05  TX-POST-DD             PIC 9(2).
002100     03  TX-DESCRIPTION             PIC X(80).
002200     03  TX-SOURCE-TYPE             PIC X(20).
002300         88  TX-IS-SALES-INVOICE        VALUE 'SALES_INVOICE'.
002400         88  TX-IS-SALES-RECEIPT        VALUE 'SALES_RECEIPT'.
002500         88  TX-IS-PURCH-INVOICE        VALUE 'PURCHASE_INVOICE'.
002600         88  TX-IS-PURCH-PAYMENT        VALUE 'PURCHASE_PAYMENT'.
002700         88  TX-IS-EMP-EXPENSE          VALUE 'EMP_EXPENSE'.
002800         88  TX-IS-EMP-PAY              VALUE 'EMP_PAY'.
002900         88  TX-IS-TAX-MANUAL           VALUE 'TAX_MANUAL'.
003000     03  TX-SOURCE-GUID             PIC X(36).
003100     03  FILLER                     PIC X(20).
