000100* ***********************************************************
000200*   COPYLIB-ACCOUNT.CPY
000300* 
000400*   Chart-of-accounts master record.  One row per GL account
000500*   per book (book = one customer's set of books).  Loaded at
000600*   start of run into the ACCT-TABLE search table - see
000700*   COPYLIB-ACCTTBL.CPY - there is no indexed/ISAM access to
000800*   this file in this build, line sequential only.
000900* 
001000*   1998-11-03 PB  Y2K - ACCT-BALANCE re-pointed off the old
001100*                  6-digit era field, widened to S9(13)V99.
001200* ***********************************************************
001300 01  ACCOUNT-REC.
001400     03  ACCT-GUID                  PIC X(36).
001500     03  ACCT-BOOK-GUID             PIC X(36).
001600     03  ACCT-NAME                  PIC X(40).
001700     03  ACCT-CODE                  PIC X(10).
001800     03  ACCT-TYPE                  PIC X(10).
001900         88  ACCT-TYPE-ASSET            VALUE 'ASSET'.
002000         88  ACCT-TYPE-LIABILITY        VALUE 'LIABILITY'.
002100         88  ACCT-TYPE-EQUITY           VALUE 'EQUITY'.
002200         88  ACCT-TYPE-INCOME           VALUE 'INCOME'.
002300         88  ACCT-TYPE-EXPENSE          VALUE 'EXPENSE'.
002400     03  ACCT-PARENT                PIC X(36).
002500         88  ACCT-IS-ROOT               VALUE SPACES.
002600     03  ACCT-BALANCE               PIC S9(13)V99 COMP-3.
002700     03  FILLER                     PIC X(40).
002800* 
002900*   Alternate view used by R0110-FIND-ACCOUNT-BY-NAME when a
003000*   posting routine is hunting a keyword inside ACCT-NAME (e.g.
003100*   "has the account name got 存货/Inventory in it") instead of
003200*   matching the whole field.
003300 01  ACCT-NAME-SCAN REDEFINES ACCOUNT-REC.
003400     03  FILLER                     PIC X(72).
003500     03  ACNM-SCAN-TEXT             PIC X(40).
003600     03  FILLER                     PIC X(104).
