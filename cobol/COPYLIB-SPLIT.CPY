000100* ***********************************************************
000200*   COPYLIB-SPLIT.CPY
000300* 
000400*   One debit/credit line of a journal transaction.  Append
000500*   only - nothing here is ever rewritten once written, the
000600*   books get corrected with a reversing transaction, not an
000700*   edit.  SPL-VALUE-CENT is signed: debit lines post positive,
000800*   credit lines post negative, and every TX-GUID's splits sum
000900*   to exactly zero.
001000* ***********************************************************
001100 01  SPLIT-REC.
001200     03  SPL-GUID                   PIC X(36).
001300     03  SPL-TX-GUID                PIC X(36).
001400     03  SPL-ACCT-GUID              PIC X(36).
001500     03  SPL-VALUE-CENT             PIC S9(13) COMP-3.
001600     03  SPL-MEMO                   PIC X(80).
001700     03  FILLER                     PIC X(20).
