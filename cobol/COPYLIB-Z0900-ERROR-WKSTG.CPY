000100* 
000200*   COPYLIB-Z0900-ERROR-WKSTG.CPY
000300* 
000400*   Working storage data structure for the ledger error routine.
000500*   Put this file alongside the other COPYLIB members.
000600* 
000700*   Include with: 'COPY Z0900-ERROR-WKSTG.' in WORKING-STORAGE.
000800* 
000900*   2015-06-02 SS  Dropped the old dsntiar/SQLCODE fields - this
001000*                  run has no DB2 under it any more, just the
001100*                  flat files, so the reason is now our own
001200*                  2-digit validation code, not a SQLCODE.
001300* 
001400 01  wc-log-text             PIC X(80)     VALUE SPACE.
001500 01  w9-space-cnt            PIC S9(4) COMP VALUE ZERO.
001600 01  wr-error-handler.
001700     05 wr-program-error-message.
001800         10 FILLER           PIC X(8)  VALUE 'REASON: '.
001900         10 wn-msg-reason    PIC 99.
002000             88  wn-reason-amount-not-positive   VALUE 01.
002100             88  wn-reason-account-not-found     VALUE 02.
002200             88  wn-reason-taxtable-not-found    VALUE 03.
002300             88  wn-reason-taxtable-no-payable   VALUE 04.
002400         10 FILLER           PIC X(1)  VALUE '|'.
002500         10 wc-msg-tblcurs   PIC X(15) VALUE SPACE.
002600         10 FILLER           PIC X(1)  VALUE '|'.
002700         10 wc-msg-para      PIC X(30) VALUE SPACE.
002800         10 FILLER           PIC X(1)  VALUE '|'.
002900         10 wc-msg-srcfile   PIC X(20) VALUE SPACE.
003000     05 wr-rejected-request.
003100         10 wc-msg-req-type  PIC X(2)  VALUE SPACE.
003200         10 wc-msg-book-guid PIC X(36) VALUE SPACE.
003300         10 wc-msg-doc-num   PIC X(20) VALUE SPACE.
