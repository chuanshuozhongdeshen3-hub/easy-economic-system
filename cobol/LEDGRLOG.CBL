000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. LEDGRLOG.
000400 AUTHOR. SERGEJS S.
000500 INSTALLATION. PBS BOOKKEEPING.
000600 DATE-WRITTEN. 2015-06-02.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900*
001000* Authors: Peter B, Bertil K and Sergejs S.
001100* Purpose: Log ledger posting/report errors to a run log.
001200* Initial Version Created: 2015-06-02
001300*
001400* CHANGE LOG
001500* ----------------------------------------------------
001600* 2015-06-02 SS  REQ#PBS-430  Initial version, split off
001700*                the old DB2 sqllog.cbl error logger so
001800*                the ledger batch has somewhere to put
001900*                validation rejects once DB2 is gone.
002000* 1998-11-09 PB  REQ#PBS-118  (carried from sqllog.cbl)
002100*                Y2K - log timestamp widened to 4-digit
002200*                year, dropped the old 2-digit era field.
002300* 2002-03-14 BK  REQ#PBS-205  (carried from sqllog.cbl)
002400*                log file renamed so it survives a
002500*                month-end purge of *.log.
002600* 2015-06-02 SS  REQ#PBS-430  Log text widened to 100
002700*                so a full rejected-posting line fits on
002800*                one row without wrapping.
002900**********************************************************
003000 ENVIRONMENT DIVISION.
003100*---------------------------------------------------------
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT LEDGRLOGFILE
003800            ASSIGN TO LEDGRLOG
003900            ORGANIZATION IS LINE SEQUENTIAL.
004000
004100**********************************************************
004200 DATA DIVISION.
004300*---------------------------------------------------------
004400 FILE SECTION.
004500 FD  LEDGRLOGFILE.
004600 01  FD-LEDGRLOG-POST.
004700     03  FC-YYYY                 PIC X(4).
004800     03  FC-SEP-1                PIC X.
004900     03  FC-MONTHMONTH           PIC X(2).
005000     03  FC-SEP-2                PIC X.
005100     03  FC-DD                   PIC X(2).
005200     03  FC-SEP-3                PIC X.
005300     03  FC-HH                   PIC X(2).
005400     03  FC-SEP-4                PIC X.
005500     03  FC-MM                   PIC X(2).
005600     03  FC-SEP-5                PIC X.
005700     03  FC-SS                   PIC X(2).
005800     03  FC-SEP-6                PIC X.
005900     03  FC-LOG-TEXT             PIC X(100).
006000     03  FC-SEP-7                PIC X.
006100     03  FILLER                  PIC X(19).
006200*
006300*    2015-06-02 SS  alternate raw view of the log line, used
006400*    by a one-off review utility that just wants the 120
006500*    bytes as a single field instead of the broken-out parts
006600 01  FD-LEDGRLOG-POST-RAW REDEFINES FD-LEDGRLOG-POST.
006700     03  FC-RAW-LINE             PIC X(140).
006800
006900**********************************************************
007000 WORKING-STORAGE SECTION.
007100 01  WR-LOG-DATE-TIME.
007200     03  WR-YYYYMMDD.
007300         05  WN-YEAR             PIC 9(4) VALUE ZERO.
007400         05  WN-MONTH            PIC 9(2) VALUE ZERO.
007500         05  WN-DAY              PIC 9(2) VALUE ZERO.
007600     03  WR-HHMMSS.
007700         05  WN-HOUR             PIC 9(2) VALUE ZERO.
007800         05  WN-MINUTE           PIC 9(2) VALUE ZERO.
007900         05  WN-SECOND           PIC 9(2) VALUE ZERO.
008000         05  WN-HUNDRED          PIC 9(2) VALUE ZERO.
008100     03  FILLER                  PIC X(4).
008200*
008300*    2015-06-02 SS  whole-stamp numeric view, used when we
008400*    need to compare two log timestamps with a plain SUBTRACT
008500*    instead of picking apart the broken-down fields above
008600 01  WR-LOG-DATE-TIME-R REDEFINES WR-LOG-DATE-TIME.
008700     03  WN-DATE-NUM             PIC 9(8).
008800     03  WN-TIME-NUM             PIC 9(8).
008900     03  FILLER                  PIC X(4).
009000 01  W9-LINE-COUNT               PIC S9(4) COMP VALUE ZERO.
009100
009200 LINKAGE SECTION.
009300*---------------------------------------------------------
009400 01  LC-LOG-TEXT                 PIC X(100).
009500*
009600*    2015-06-02 SS  callers that want a severity tag ahead
009700*    of the message text can fill LC-SEVERITY and leave the
009800*    rest of LC-LOG-TEXT as the message - A0100 below does
009900*    not care which view the caller used
010000 01  LC-LOG-TEXT-R REDEFINES LC-LOG-TEXT.
010100     03  LC-SEVERITY             PIC X(4).
010200     03  LC-MESSAGE              PIC X(96).
010300
010400**********************************************************
010500 PROCEDURE DIVISION USING LC-LOG-TEXT.
010600 000-LEDGRLOG.
010700
010800     PERFORM A0100-APPEND-MSG-TO-ERROR-FILE
010900
011000     EXIT PROGRAM
011100     .
011200
011300**********************************************************
011400 A0100-APPEND-MSG-TO-ERROR-FILE.
011500
011600     MOVE FUNCTION CURRENT-DATE TO WR-LOG-DATE-TIME
011700     ADD 1 TO W9-LINE-COUNT
011800
011900*    append data - one run may log many rejects, each its
012000*    own OPEN EXTEND/CLOSE so a crash mid-run does not
012100*    lose the lines already written
012200     OPEN EXTEND LEDGRLOGFILE
012300
012400     MOVE WN-YEAR      TO FC-YYYY
012500     MOVE '-'          TO FC-SEP-1
012600     MOVE WN-MONTH     TO FC-MONTHMONTH
012700     MOVE '-'          TO FC-SEP-2
012800     MOVE WN-DAY       TO FC-DD
012900     MOVE 'T'          TO FC-SEP-3
013000     MOVE WN-HOUR      TO FC-HH
013100     MOVE ':'          TO FC-SEP-4
013200     MOVE WN-MINUTE    TO FC-MM
013300     MOVE ':'          TO FC-SEP-5
013400     MOVE WN-SECOND    TO FC-SS
013500     MOVE '|'          TO FC-SEP-6
013600     MOVE LC-LOG-TEXT  TO FC-LOG-TEXT
013700     MOVE '|'          TO FC-SEP-7
013800
013900     WRITE FD-LEDGRLOG-POST
014000
014100     CLOSE LEDGRLOGFILE
014200     .
014300
014400**********************************************************
