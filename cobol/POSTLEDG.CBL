000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. POSTLEDG.
000400 AUTHOR. PETER B.
000500 INSTALLATION. PBS BOOKKEEPING.
000600 DATE-WRITTEN. 1989-04-10.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900*
001000* Authors: Peter B, Bertil K and Sergejs S.
001100* Purpose: Translate business events (sales, purchases,
001200*          employee expenses/pay, tax) into balanced
001300*          double-entry journal postings on the books.
001400* Initial Version Created: 1989-04-10
001500*
001600* CHANGE LOG
001700* ----------------------------------------------------
001800* 1989-04-10 PB  REQ#PBS-001  Initial version - sales
001900*                invoice and receipt posting only.
002000* 1990-09-21 PB  REQ#PBS-014  Added purchase invoice and
002100*                purchase payment posting.
002200* 1992-02-06 BK  REQ#PBS-051  Added employee expense claim
002300*                and employee pay-out posting.
002400* 1993-08-30 BK  REQ#PBS-066  Added moms (VAT) posting -
002500*                request type 10, tax table lookup.
002600* 1995-01-12 PB  REQ#PBS-080  Account lookups moved off
002700*                the old indexed ACCTMAST VSAM file onto
002800*                an in-memory SEARCH ALL table loaded at
002900*                start of run - VSAM box is being retired.
003000* 1998-11-03 PB  REQ#PBS-118  Y2K - TX-POST-DATE widened to
003100*                8 digits, all date MOVEs reworked.
003200* 1999-06-17 SS  REQ#PBS-131  Y2K sign-off - re-tested
003300*                every posting path across 1999/2000
003400*                year-end boundary.
003500* 2001-07-30 PB  REQ#PBS-160  Purchase invoice debit
003600*                account fallback chain corrected to try
003700*                Inventory, then COGS, then Admin Expense,
003800*                in that order (was COGS first).
003900* 2015-06-02 SS  REQ#PBS-430  DB2 retired for this run -
004000*                every account/tax-table SELECT replaced
004100*                with the in-memory table lookups below;
004200*                rejects now logged through LEDGRLOG
004300*                instead of the old SQLCODE trace.
004400**********************************************************
004500 ENVIRONMENT DIVISION.
004600*---------------------------------------------------------
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ACCOUNTS-IN ASSIGN TO ACCOUNTS-IN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS ACCT-IN-FS.
005500
005600     SELECT TAXTABLES-IN ASSIGN TO TAXTABLES-IN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS TAXTBL-IN-FS.
005900
006000     SELECT POSTINGS-IN ASSIGN TO POSTINGS-IN
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS POST-IN-FS.
006300
006400     SELECT TRANSACTIONS-OUT ASSIGN TO TRANSACTIONS-OUT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS TX-OUT-FS.
006700
006800     SELECT SPLITS-OUT ASSIGN TO SPLITS-OUT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS SPL-OUT-FS.
007100
007200**********************************************************
007300 DATA DIVISION.
007400*---------------------------------------------------------
007500 FILE SECTION.
007600
007700 FD  ACCOUNTS-IN.
007800     COPY COPYLIB-ACCOUNT.
007900
008000 FD  TAXTABLES-IN.
008100     COPY COPYLIB-TAXTABL.
008200
008300 FD  POSTINGS-IN.
008400     COPY COPYLIB-POSTREQ.
008500
008600 FD  TRANSACTIONS-OUT.
008700     COPY COPYLIB-TRANSACT.
008800
008900 FD  SPLITS-OUT.
009000     COPY COPYLIB-SPLIT.
009100
009200**********************************************************
009300 WORKING-STORAGE SECTION.
009400*---------------------------------------------------------
009500*    in-memory chart of accounts (replaces the retired
009600*    ACCTMAST VSAM file - see 1995-01-12 change above)
009700     COPY COPYLIB-ACCTTBL.
009800
009900*    in-memory tax rate table - small, so a plain indexed
010000*    SEARCH is used instead of SEARCH ALL
010100 01  TAXTBL-TABLE-CTL.
010200     05  TT-MAX-ENTRIES         PIC S9(4) COMP VALUE +200.
010300     05  TT-ENTRY-COUNT         PIC S9(4) COMP VALUE ZERO.
010400 01  TAXTBL-TABLE.
010500     05  TT-ENTRY OCCURS 1 TO 200 TIMES
010600                  DEPENDING ON TT-ENTRY-COUNT
010700                  INDEXED BY TT-IDX.
010800         10  TT-GUID            PIC X(36).
010900         10  TT-NAME            PIC X(40).
011000         10  TT-RATE-NUM        PIC 9(9).
011100         10  TT-RATE-DENOM      PIC 9(9).
011200         10  TT-DIRECTION       PIC X(6).
011300         10  TT-PAYABLE-ACCT    PIC X(36).
011400
011500*    working storage data for error routine
011600     COPY COPYLIB-Z0900-ERROR-WKSTG.
011700
011800 01  FILE-STATUS-FIELDS.
011900     05  ACCT-IN-FS             PIC XX.
012000         88  ACCT-IN-OK             VALUE '00'.
012100     05  TAXTBL-IN-FS           PIC XX.
012200         88  TAXTBL-IN-OK           VALUE '00'.
012300     05  POST-IN-FS             PIC XX.
012400         88  POST-IN-OK             VALUE '00'.
012500     05  TX-OUT-FS              PIC XX.
012600         88  TX-OUT-OK              VALUE '00'.
012700     05  SPL-OUT-FS             PIC XX.
012800         88  SPL-OUT-OK             VALUE '00'.
012900
013000 01  SWITCHES.
013100     05  ACCT-EOF-SW            PIC X VALUE 'N'.
013200         88  ACCT-EOF               VALUE 'Y'.
013300     05  TAXTBL-EOF-SW          PIC X VALUE 'N'.
013400         88  TAXTBL-EOF             VALUE 'Y'.
013500     05  POST-EOF-SW            PIC X VALUE 'N'.
013600         88  POST-EOF               VALUE 'Y'.
013700     05  VALID-REQUEST-SW       PIC X VALUE 'Y'.
013800         88  VALID-REQUEST          VALUE 'Y'.
013900     05  ACCT-FOUND-SW          PIC X VALUE 'N'.
014000         88  ACCT-FOUND             VALUE 'Y'.
014100     05  TAXTBL-FOUND-SW        PIC X VALUE 'N'.
014200         88  TAXTBL-FOUND           VALUE 'Y'.
014300
014400*    well-known account names - the fallback chains in
014500*    BUSINESS RULES resolve to these when no override is
014600*    supplied on the posting request - shared with
014700*    LEDGRRPT.CBL so the two programs never drift apart on
014800*    the spelling of an account name
014900     COPY COPYLIB-ACCTNAME.
015000
015100*    posting work fields
015200 01  WK-BASE-CENT               PIC S9(13) COMP-3.
015300 01  WK-TAX-CENT                PIC S9(13) COMP-3.
015400 01  WK-TOTAL-CENT              PIC S9(13) COMP-3.
015500 01  WK-RATE-PERCENT            PIC S9(5)V99 COMP-3.
015600 01  WK-BOOK-GUID               PIC X(36).
015700 01  WK-SEARCH-GUID             PIC X(36).
015800 01  WK-SEARCH-NAME             PIC X(40).
015900 01  WK-BASE-ACCT-SUB           PIC S9(4) COMP.
016000 01  WK-PAYABLE-ACCT-SUB        PIC S9(4) COMP.
016100 01  WK-CASH-ACCT-SUB           PIC S9(4) COMP.
016200 01  WK-DEBIT-ACCT-SUB          PIC S9(4) COMP.
016300 01  WK-CREDIT-ACCT-SUB         PIC S9(4) COMP.
016400 01  WK-SPLIT-ACCT-SUB          PIC S9(4) COMP.
016500 01  WK-SPLIT-VALUE-CENT        PIC S9(13) COMP-3.
016600 01  WK-TODAY-NUM               PIC 9(8).
016700 01  WK-POST-DATE-NUM           PIC 9(8).
016800 01  WK-RUN-SEQUENCE            PIC S9(9) COMP VALUE ZERO.
016900 01  WK-NEW-TX-GUID             PIC X(36).
017000 01  WK-NEW-SPL-GUID            PIC X(36).
017100 01  WK-NEW-TX-GUID-PARTS REDEFINES WK-NEW-TX-GUID.
017200     05  FILLER                 PIC X(3)   VALUE 'TX-'.
017300     05  WKT-DATE               PIC 9(8).
017400     05  FILLER                 PIC X(1)   VALUE '-'.
017500     05  WKT-SEQ                PIC 9(9).
017600     05  FILLER                 PIC X(15).
017700 01  WK-NEW-SPL-GUID-PARTS REDEFINES WK-NEW-SPL-GUID.
017800     05  FILLER                 PIC X(3)   VALUE 'SP-'.
017900     05  WKS-DATE               PIC 9(8).
018000     05  FILLER                 PIC X(1)   VALUE '-'.
018100     05  WKS-SEQ                PIC 9(9).
018200     05  FILLER                 PIC X(15).
018300
018400 LINKAGE SECTION.
018500*---------------------------------------------------------
018600*    (none - this is the top-level batch program)
018700
018800**********************************************************
018900 PROCEDURE DIVISION.
019000 0000-MAIN.
019100
019200     PERFORM A0100-INIT
019300     PERFORM B0100-POST-POSTINGS-FILE
019400     PERFORM Z0100-EXIT-APPLICATION
019500
019600     GOBACK
019700     .
019800
019900**********************************************************
020000 A0100-INIT.
020100
020200     MOVE 'POSTLEDG.CBL' TO wc-msg-srcfile
020300     MOVE FUNCTION CURRENT-DATE(1:8) TO WK-TODAY-NUM
020400
020500     PERFORM A0110-LOAD-ACCOUNTS
020600     PERFORM A0120-LOAD-TAXTABLES
020700
020800     OPEN INPUT  POSTINGS-IN
020900     OPEN OUTPUT TRANSACTIONS-OUT
021000     OPEN OUTPUT SPLITS-OUT
021100
021200     IF NOT POST-IN-OK
021300         DISPLAY ' *** POSTINGS-IN open failed, status '
021400                 POST-IN-FS
021500         SET POST-EOF TO TRUE
021600     ELSE
021700         READ POSTINGS-IN
021800             AT END SET POST-EOF TO TRUE
021900         END-READ
022000     END-IF
022100     .
022200
022300**********************************************************
022400 A0110-LOAD-ACCOUNTS.
022500
022600     OPEN INPUT ACCOUNTS-IN
022700     IF NOT ACCT-IN-OK
022800         DISPLAY ' *** ACCOUNTS-IN open failed, status '
022900                 ACCT-IN-FS
023000         SET ACCT-EOF TO TRUE
023100     END-IF
023200
023300     PERFORM A0115-LOAD-ONE-ACCOUNT UNTIL ACCT-EOF
023400
023500     CLOSE ACCOUNTS-IN
023600
023700*    SEARCH ALL below needs the table in AT-GUID order
023800     IF AT-ACCT-COUNT > 0
023900         SORT AT-ENTRY ASCENDING KEY AT-GUID
024000     END-IF
024100     .
024200
024300**********************************************************
024400 A0115-LOAD-ONE-ACCOUNT.
024500
024600     READ ACCOUNTS-IN
024700         AT END
024800             SET ACCT-EOF TO TRUE
024900         NOT AT END
025000             ADD 1 TO AT-ACCT-COUNT
025100             MOVE ACCT-GUID       TO AT-GUID(AT-ACCT-COUNT)
025200             MOVE ACCT-BOOK-GUID  TO AT-BOOK-GUID(AT-ACCT-COUNT)
025300             MOVE ACCT-NAME       TO AT-NAME(AT-ACCT-COUNT)
025400             MOVE ACCT-CODE       TO AT-CODE(AT-ACCT-COUNT)
025500             MOVE ACCT-TYPE       TO AT-TYPE(AT-ACCT-COUNT)
025600             MOVE ACCT-PARENT     TO AT-PARENT(AT-ACCT-COUNT)
025700             MOVE ACCT-BALANCE    TO AT-BALANCE(AT-ACCT-COUNT)
025800             MOVE ZERO TO AT-BASE-BALANCE-CENT(AT-ACCT-COUNT)
025900             MOVE ZERO TO AT-ROLLUP-CENT(AT-ACCT-COUNT)
026000             MOVE 'N'  TO AT-VISITED-SW(AT-ACCT-COUNT)
026100             MOVE ZERO TO AT-BILLED-SALES-CENT(AT-ACCT-COUNT)
026200             MOVE ZERO TO AT-BILLED-PURCH-CENT(AT-ACCT-COUNT)
026300     END-READ
026400     .
026500
026600**********************************************************
026700 A0120-LOAD-TAXTABLES.
026800
026900     OPEN INPUT TAXTABLES-IN
027000     IF NOT TAXTBL-IN-OK
027100         DISPLAY ' *** TAXTABLES-IN open failed, status '
027200                 TAXTBL-IN-FS
027300         SET TAXTBL-EOF TO TRUE
027400     END-IF
027500
027600     PERFORM A0125-LOAD-ONE-TAXTABLE UNTIL TAXTBL-EOF
027700
027800     CLOSE TAXTABLES-IN
027900     .
028000
028100**********************************************************
028200 A0125-LOAD-ONE-TAXTABLE.
028300
028400     READ TAXTABLES-IN
028500         AT END
028600             SET TAXTBL-EOF TO TRUE
028700         NOT AT END
028800             ADD 1 TO TT-ENTRY-COUNT
028900             MOVE TAX-GUID          TO TT-GUID(TT-ENTRY-COUNT)
029000             MOVE TAX-NAME          TO TT-NAME(TT-ENTRY-COUNT)
029100             MOVE TAX-RATE-NUM      TO TT-RATE-NUM(TT-ENTRY-COUNT)
029200             MOVE TAX-RATE-DENOM    TO TT-RATE-DENOM(TT-ENTRY-COUNT)
029300             MOVE TAX-DIRECTION     TO TT-DIRECTION(TT-ENTRY-COUNT)
029400             MOVE TAX-PAYABLE-ACCT  TO TT-PAYABLE-ACCT(TT-ENTRY-COUNT)
029500     END-READ
029600     .
029700
029800**********************************************************
029900 B0100-POST-POSTINGS-FILE.
030000
030100     PERFORM B0110-POST-ONE-REQUEST UNTIL POST-EOF
030200     .
030300
030400**********************************************************
030500 B0110-POST-ONE-REQUEST.
030600
030700     MOVE 'Y' TO VALID-REQUEST-SW
030800
030900     EVALUATE TRUE
031000         WHEN PR-IS-TAX-POST
031100             PERFORM C0100-TAX-POST
031200         WHEN PR-IS-SALES-INVOICE
031300             PERFORM D0100-SALES-INVOICE-POST
031400         WHEN PR-IS-SALES-RECEIPT
031500             PERFORM D0200-SALES-RECEIPT-POST
031600         WHEN PR-IS-PURCH-INVOICE
031700             PERFORM E0100-PURCH-INVOICE-POST
031800         WHEN PR-IS-PURCH-PAYMENT
031900             PERFORM E0200-PURCH-PAYMENT-POST
032000         WHEN PR-IS-EMP-EXPENSE
032100             PERFORM F0100-EMP-EXPENSE-POST
032200         WHEN PR-IS-EMP-PAY
032300             PERFORM F0200-EMP-PAY-POST
032400         WHEN OTHER
032500             MOVE 'N' TO VALID-REQUEST-SW
032600             DISPLAY ' *** Unknown request type: '
032700                     PR-REQUEST-TYPE
032800     END-EVALUATE
032900
033000     READ POSTINGS-IN
033100         AT END SET POST-EOF TO TRUE
033200     END-READ
033300     .
033400
033500**********************************************************
033600*    TaxService - CALCULATE (inline, no ledger write) and
033700*    POST (BATCH FLOW, TaxService steps 1-2)
033800**********************************************************
033900 C0100-TAX-POST.
034000
034100     MOVE 'C0100-TAX-POST' TO wc-msg-para
034200     MOVE '10' TO wc-msg-req-type
034300     MOVE SPACE TO wc-msg-book-guid wc-msg-doc-num
034400
034500     MOVE PRT-AMOUNT-CENT TO WK-BASE-CENT
034600     PERFORM R0200-VALIDATE-AMOUNT
034700
034800     IF VALID-REQUEST
034900         MOVE PRT-TAXTABLE-GUID TO WK-SEARCH-GUID
035000         PERFORM R0140-FIND-TAXTABLE-BY-GUID
035100         IF NOT TAXTBL-FOUND
035200             SET wn-reason-taxtable-not-found TO TRUE
035300             MOVE 'TAXTABLES'   TO wc-msg-tblcurs
035400             PERFORM Z0900-ERROR-ROUTINE
035500             MOVE 'N' TO VALID-REQUEST-SW
035600         ELSE
035700             IF TT-PAYABLE-ACCT(TT-IDX) = SPACE
035800                 SET wn-reason-taxtable-no-payable TO TRUE
035900                 MOVE 'TAXTABLES'   TO wc-msg-tblcurs
036000                 PERFORM Z0900-ERROR-ROUTINE
036100                 MOVE 'N' TO VALID-REQUEST-SW
036200             END-IF
036300         END-IF
036400     END-IF
036500
036600     IF VALID-REQUEST
036700         MOVE PRT-BASE-ACCT-GUID TO WK-SEARCH-GUID
036800         PERFORM R0100-FIND-ACCOUNT-BY-GUID
036900         IF NOT ACCT-FOUND
037000             SET wn-reason-account-not-found TO TRUE
037100             MOVE 'ACCOUNTS'    TO wc-msg-tblcurs
037200             PERFORM Z0900-ERROR-ROUTINE
037300             MOVE 'N' TO VALID-REQUEST-SW
037400         ELSE
037500             MOVE AT-IDX TO WK-BASE-ACCT-SUB
037600             MOVE AT-BOOK-GUID(AT-IDX) TO WK-BOOK-GUID
037700         END-IF
037800     END-IF
037900
038000     IF VALID-REQUEST
038100         MOVE TT-PAYABLE-ACCT(TT-IDX) TO WK-SEARCH-GUID
038200         PERFORM R0100-FIND-ACCOUNT-BY-GUID
038300         IF NOT ACCT-FOUND
038400             SET wn-reason-account-not-found TO TRUE
038500             MOVE 'ACCOUNTS'    TO wc-msg-tblcurs
038600             PERFORM Z0900-ERROR-ROUTINE
038700             MOVE 'N' TO VALID-REQUEST-SW
038800         ELSE
038900             MOVE AT-IDX TO WK-PAYABLE-ACCT-SUB
039000         END-IF
039100     END-IF
039200
039300     IF VALID-REQUEST
039400         MOVE PRT-CASH-ACCT-GUID TO WK-SEARCH-GUID
039500         PERFORM R0120-RESOLVE-CASH-ACCOUNT-BY-GUID
039600         IF NOT ACCT-FOUND
039700             SET wn-reason-account-not-found TO TRUE
039800             MOVE 'ACCOUNTS'    TO wc-msg-tblcurs
039900             PERFORM Z0900-ERROR-ROUTINE
040000             MOVE 'N' TO VALID-REQUEST-SW
040100         ELSE
040200             MOVE AT-IDX TO WK-CASH-ACCT-SUB
040300         END-IF
040400     END-IF
040500
040600     IF VALID-REQUEST
040700*        re-derive the rate percent fresh from the tax
040800*        table every time - see BUSINESS RULES tax formula
040900         COMPUTE WK-RATE-PERCENT ROUNDED =
041000             TT-RATE-NUM(TT-IDX) * 100 / TT-RATE-DENOM(TT-IDX)
041100         COMPUTE WK-TAX-CENT ROUNDED =
041200             WK-BASE-CENT * WK-RATE-PERCENT / 100
041300         COMPUTE WK-TOTAL-CENT = WK-BASE-CENT + WK-TAX-CENT
041400
041500         IF PRT-POST-DATE > 0
041600             MOVE PRT-POST-DATE TO WK-POST-DATE-NUM
041700         ELSE
041800             MOVE WK-TODAY-NUM TO WK-POST-DATE-NUM
041900         END-IF
042000
042100         PERFORM R0300-NEXT-TX-GUID
042200         MOVE WK-NEW-TX-GUID    TO TX-GUID
042300         MOVE WK-BOOK-GUID      TO TX-BOOK-GUID
042400         MOVE SPACE             TO TX-NUM
042500         MOVE WK-POST-DATE-NUM  TO TX-POST-DATE
042600         MOVE PRT-DESCRIPTION   TO TX-DESCRIPTION
042700         MOVE 'TAX_MANUAL'      TO TX-SOURCE-TYPE
042800         MOVE PRT-TAXTABLE-GUID TO TX-SOURCE-GUID
042900         WRITE TRANSACT-REC
043000
043100         IF TAX-DIR-INPUT(TT-IDX)
043200             MOVE WK-BASE-ACCT-SUB TO WK-SPLIT-ACCT-SUB
043300             MOVE WK-BASE-CENT TO WK-SPLIT-VALUE-CENT
043400             PERFORM R0310-WRITE-SPLIT
043500             MOVE WK-PAYABLE-ACCT-SUB TO WK-SPLIT-ACCT-SUB
043600             MOVE WK-TAX-CENT TO WK-SPLIT-VALUE-CENT
043700             PERFORM R0310-WRITE-SPLIT
043800             COMPUTE WK-TOTAL-CENT = 0 - WK-TOTAL-CENT
043900             MOVE WK-CASH-ACCT-SUB TO WK-SPLIT-ACCT-SUB
044000             MOVE WK-TOTAL-CENT TO WK-SPLIT-VALUE-CENT
044100             PERFORM R0310-WRITE-SPLIT
044200         ELSE
044300             MOVE WK-CASH-ACCT-SUB TO WK-SPLIT-ACCT-SUB
044400             MOVE WK-TOTAL-CENT TO WK-SPLIT-VALUE-CENT
044500             PERFORM R0310-WRITE-SPLIT
044600             COMPUTE WK-BASE-CENT = 0 - WK-BASE-CENT
044700             MOVE WK-BASE-ACCT-SUB TO WK-SPLIT-ACCT-SUB
044800             MOVE WK-BASE-CENT TO WK-SPLIT-VALUE-CENT
044900             PERFORM R0310-WRITE-SPLIT
045000             COMPUTE WK-TAX-CENT = 0 - WK-TAX-CENT
045100             MOVE WK-PAYABLE-ACCT-SUB TO WK-SPLIT-ACCT-SUB
045200             MOVE WK-TAX-CENT TO WK-SPLIT-VALUE-CENT
045300             PERFORM R0310-WRITE-SPLIT
045400         END-IF
045500     END-IF
045600     .
045700
045800**********************************************************
045900*    SalesService (BATCH FLOW, SalesService steps 1-2)
046000**********************************************************
046100 D0100-SALES-INVOICE-POST.
046200
046300     MOVE 'D0100-SALES-INVOICE-POST' TO wc-msg-para
046400     MOVE '21' TO wc-msg-req-type
046500     MOVE PRS1-BOOK-GUID  TO wc-msg-book-guid
046600     MOVE PRS1-INVOICE-NUM TO wc-msg-doc-num
046700
046800     MOVE PRS1-AMOUNT-CENT TO WK-BASE-CENT
046900     PERFORM R0200-VALIDATE-AMOUNT
047000
047100     IF VALID-REQUEST
047200         MOVE PRS1-BOOK-GUID TO WK-BOOK-GUID
047300         MOVE WK-NAME-AR     TO WK-SEARCH-NAME
047400         PERFORM R0110-FIND-ACCOUNT-BY-NAME
047500         IF ACCT-FOUND
047600             MOVE AT-IDX TO WK-DEBIT-ACCT-SUB
047700         ELSE
047800             SET wn-reason-account-not-found TO TRUE
047900             MOVE 'ACCOUNTS' TO wc-msg-tblcurs
048000             PERFORM Z0900-ERROR-ROUTINE
048100             MOVE 'N' TO VALID-REQUEST-SW
048200         END-IF
048300     END-IF
048400
048500     IF VALID-REQUEST
048600         MOVE WK-NAME-REVENUE TO WK-SEARCH-NAME
048700         PERFORM R0110-FIND-ACCOUNT-BY-NAME
048800         IF ACCT-FOUND
048900             MOVE AT-IDX TO WK-CREDIT-ACCT-SUB
049000         ELSE
049100             SET wn-reason-account-not-found TO TRUE
049200             MOVE 'ACCOUNTS' TO wc-msg-tblcurs
049300             PERFORM Z0900-ERROR-ROUTINE
049400             MOVE 'N' TO VALID-REQUEST-SW
049500         END-IF
049600     END-IF
049700
049800     IF VALID-REQUEST
049900         PERFORM R0300-NEXT-TX-GUID
050000         MOVE WK-NEW-TX-GUID     TO TX-GUID
050100         MOVE PRS1-BOOK-GUID     TO TX-BOOK-GUID
050200         MOVE PRS1-INVOICE-NUM   TO TX-NUM
050300         MOVE WK-TODAY-NUM       TO TX-POST-DATE
050400         MOVE PRS1-DESCRIPTION   TO TX-DESCRIPTION
050500         MOVE 'SALES_INVOICE'    TO TX-SOURCE-TYPE
050600         MOVE SPACE              TO TX-SOURCE-GUID
050700         WRITE TRANSACT-REC
050800
050900         MOVE WK-DEBIT-ACCT-SUB TO WK-SPLIT-ACCT-SUB
051000         MOVE WK-BASE-CENT TO WK-SPLIT-VALUE-CENT
051100         PERFORM R0310-WRITE-SPLIT
051200         COMPUTE WK-BASE-CENT = 0 - WK-BASE-CENT
051300         MOVE WK-CREDIT-ACCT-SUB TO WK-SPLIT-ACCT-SUB
051400         MOVE WK-BASE-CENT TO WK-SPLIT-VALUE-CENT
051500         PERFORM R0310-WRITE-SPLIT
051600     END-IF
051700     .
051800
051900**********************************************************
052000 D0200-SALES-RECEIPT-POST.
052100
052200     MOVE 'D0200-SALES-RECEIPT-POST' TO wc-msg-para
052300     MOVE '22' TO wc-msg-req-type
052400     MOVE PRS2-BOOK-GUID  TO wc-msg-book-guid
052500     MOVE PRS2-RECEIPT-NUM TO wc-msg-doc-num
052600
052700     MOVE PRS2-AMOUNT-CENT TO WK-BASE-CENT
052800     PERFORM R0200-VALIDATE-AMOUNT
052900
053000     IF VALID-REQUEST
053100         MOVE PRS2-BOOK-GUID TO WK-BOOK-GUID
053200         MOVE WK-NAME-AR     TO WK-SEARCH-NAME
053300         PERFORM R0110-FIND-ACCOUNT-BY-NAME
053400         IF ACCT-FOUND
053500             MOVE AT-IDX TO WK-CREDIT-ACCT-SUB
053600         ELSE
053700             SET wn-reason-account-not-found TO TRUE
053800             MOVE 'ACCOUNTS' TO wc-msg-tblcurs
053900             PERFORM Z0900-ERROR-ROUTINE
054000             MOVE 'N' TO VALID-REQUEST-SW
054100         END-IF
054200     END-IF
054300
054400     IF VALID-REQUEST
054500         IF PRS2-CASH-ACCT-NAME = SPACE
054600             MOVE WK-NAME-BANK TO WK-SEARCH-NAME
054700         ELSE
054800             MOVE PRS2-CASH-ACCT-NAME TO WK-SEARCH-NAME
054900         END-IF
055000         PERFORM R0110-FIND-ACCOUNT-BY-NAME
055100         IF ACCT-FOUND
055200             MOVE AT-IDX TO WK-DEBIT-ACCT-SUB
055300         ELSE
055400             SET wn-reason-account-not-found TO TRUE
055500             MOVE 'ACCOUNTS' TO wc-msg-tblcurs
055600             PERFORM Z0900-ERROR-ROUTINE
055700             MOVE 'N' TO VALID-REQUEST-SW
055800         END-IF
055900     END-IF
056000
056100     IF VALID-REQUEST
056200         PERFORM R0300-NEXT-TX-GUID
056300         MOVE WK-NEW-TX-GUID     TO TX-GUID
056400         MOVE PRS2-BOOK-GUID     TO TX-BOOK-GUID
056500         MOVE PRS2-RECEIPT-NUM   TO TX-NUM
056600         MOVE WK-TODAY-NUM       TO TX-POST-DATE
056700         MOVE PRS2-DESCRIPTION   TO TX-DESCRIPTION
056800         MOVE 'SALES_RECEIPT'    TO TX-SOURCE-TYPE
056900         MOVE SPACE              TO TX-SOURCE-GUID
057000         WRITE TRANSACT-REC
057100
057200         MOVE WK-DEBIT-ACCT-SUB TO WK-SPLIT-ACCT-SUB
057300         MOVE WK-BASE-CENT TO WK-SPLIT-VALUE-CENT
057400         PERFORM R0310-WRITE-SPLIT
057500         COMPUTE WK-BASE-CENT = 0 - WK-BASE-CENT
057600         MOVE WK-CREDIT-ACCT-SUB TO WK-SPLIT-ACCT-SUB
057700         MOVE WK-BASE-CENT TO WK-SPLIT-VALUE-CENT
057800         PERFORM R0310-WRITE-SPLIT
057900     END-IF
058000     .
058100
058200**********************************************************
058300*    PurchaseService (BATCH FLOW, PurchaseService steps 1-2)
058400**********************************************************
058500 E0100-PURCH-INVOICE-POST.
058600
058700     MOVE 'E0100-PURCH-INVOICE-POST' TO wc-msg-para
058800     MOVE '31' TO wc-msg-req-type
058900     MOVE PRP1-BOOK-GUID  TO wc-msg-book-guid
059000     MOVE PRP1-INVOICE-NUM TO wc-msg-doc-num
059100
059200     MOVE PRP1-AMOUNT-CENT TO WK-BASE-CENT
059300     PERFORM R0200-VALIDATE-AMOUNT
059400
059500     IF VALID-REQUEST
059600         MOVE PRP1-BOOK-GUID TO WK-BOOK-GUID
059700         IF PRP1-DEBIT-ACCT-NAME NOT = SPACE
059800             MOVE PRP1-DEBIT-ACCT-NAME TO WK-SEARCH-NAME
059900             PERFORM R0110-FIND-ACCOUNT-BY-NAME
060000         ELSE
060100             PERFORM R0130-RESOLVE-PURCH-DEBIT-ACCOUNT
060200         END-IF
060300         IF ACCT-FOUND
060400             MOVE AT-IDX TO WK-DEBIT-ACCT-SUB
060500         ELSE
060600             SET wn-reason-account-not-found TO TRUE
060700             MOVE 'ACCOUNTS' TO wc-msg-tblcurs
060800             PERFORM Z0900-ERROR-ROUTINE
060900             MOVE 'N' TO VALID-REQUEST-SW
061000         END-IF
061100     END-IF
061200
061300     IF VALID-REQUEST
061400         MOVE WK-NAME-AP TO WK-SEARCH-NAME
061500         PERFORM R0110-FIND-ACCOUNT-BY-NAME
061600         IF ACCT-FOUND
061700             MOVE AT-IDX TO WK-CREDIT-ACCT-SUB
061800         ELSE
061900             SET wn-reason-account-not-found TO TRUE
062000             MOVE 'ACCOUNTS' TO wc-msg-tblcurs
062100             PERFORM Z0900-ERROR-ROUTINE
062200             MOVE 'N' TO VALID-REQUEST-SW
062300         END-IF
062400     END-IF
062500
062600     IF VALID-REQUEST
062700         PERFORM R0300-NEXT-TX-GUID
062800         MOVE WK-NEW-TX-GUID     TO TX-GUID
062900         MOVE PRP1-BOOK-GUID     TO TX-BOOK-GUID
063000         MOVE PRP1-INVOICE-NUM   TO TX-NUM
063100         MOVE WK-TODAY-NUM       TO TX-POST-DATE
063200         MOVE PRP1-DESCRIPTION   TO TX-DESCRIPTION
063300         MOVE 'PURCHASE_INVOICE' TO TX-SOURCE-TYPE
063400         MOVE SPACE              TO TX-SOURCE-GUID
063500         WRITE TRANSACT-REC
063600
063700         MOVE WK-DEBIT-ACCT-SUB TO WK-SPLIT-ACCT-SUB
063800         MOVE WK-BASE-CENT TO WK-SPLIT-VALUE-CENT
063900         PERFORM R0310-WRITE-SPLIT
064000         COMPUTE WK-BASE-CENT = 0 - WK-BASE-CENT
064100         MOVE WK-CREDIT-ACCT-SUB TO WK-SPLIT-ACCT-SUB
064200         MOVE WK-BASE-CENT TO WK-SPLIT-VALUE-CENT
064300         PERFORM R0310-WRITE-SPLIT
064400     END-IF
064500     .
064600
064700**********************************************************
064800 E0200-PURCH-PAYMENT-POST.
064900
065000     MOVE 'E0200-PURCH-PAYMENT-POST' TO wc-msg-para
065100     MOVE '32' TO wc-msg-req-type
065200     MOVE PRP2-BOOK-GUID  TO wc-msg-book-guid
065300     MOVE PRP2-PAY-NUM    TO wc-msg-doc-num
065400
065500     MOVE PRP2-AMOUNT-CENT TO WK-BASE-CENT
065600     PERFORM R0200-VALIDATE-AMOUNT
065700
065800     IF VALID-REQUEST
065900         MOVE PRP2-BOOK-GUID TO WK-BOOK-GUID
066000         MOVE WK-NAME-AP     TO WK-SEARCH-NAME
066100         PERFORM R0110-FIND-ACCOUNT-BY-NAME
066200         IF ACCT-FOUND
066300             MOVE AT-IDX TO WK-DEBIT-ACCT-SUB
066400         ELSE
066500             SET wn-reason-account-not-found TO TRUE
066600             MOVE 'ACCOUNTS' TO wc-msg-tblcurs
066700             PERFORM Z0900-ERROR-ROUTINE
066800             MOVE 'N' TO VALID-REQUEST-SW
066900         END-IF
067000     END-IF
067100
067200     IF VALID-REQUEST
067300         IF PRP2-CASH-ACCT-NAME = SPACE
067400             MOVE WK-NAME-BANK TO WK-SEARCH-NAME
067500         ELSE
067600             MOVE PRP2-CASH-ACCT-NAME TO WK-SEARCH-NAME
067700         END-IF
067800         PERFORM R0110-FIND-ACCOUNT-BY-NAME
067900         IF ACCT-FOUND
068000             MOVE AT-IDX TO WK-CREDIT-ACCT-SUB
068100         ELSE
068200             SET wn-reason-account-not-found TO TRUE
068300             MOVE 'ACCOUNTS' TO wc-msg-tblcurs
068400             PERFORM Z0900-ERROR-ROUTINE
068500             MOVE 'N' TO VALID-REQUEST-SW
068600         END-IF
068700     END-IF
068800
068900     IF VALID-REQUEST
069000         PERFORM R0300-NEXT-TX-GUID
069100         MOVE WK-NEW-TX-GUID     TO TX-GUID
069200         MOVE PRP2-BOOK-GUID     TO TX-BOOK-GUID
069300         MOVE PRP2-PAY-NUM       TO TX-NUM
069400         MOVE WK-TODAY-NUM       TO TX-POST-DATE
069500         MOVE PRP2-DESCRIPTION   TO TX-DESCRIPTION
069600         MOVE 'PURCHASE_PAYMENT' TO TX-SOURCE-TYPE
069700         MOVE SPACE              TO TX-SOURCE-GUID
069800         WRITE TRANSACT-REC
069900
070000         MOVE WK-DEBIT-ACCT-SUB TO WK-SPLIT-ACCT-SUB
070100         MOVE WK-BASE-CENT TO WK-SPLIT-VALUE-CENT
070200         PERFORM R0310-WRITE-SPLIT
070300         COMPUTE WK-BASE-CENT = 0 - WK-BASE-CENT
070400         MOVE WK-CREDIT-ACCT-SUB TO WK-SPLIT-ACCT-SUB
070500         MOVE WK-BASE-CENT TO WK-SPLIT-VALUE-CENT
070600         PERFORM R0310-WRITE-SPLIT
070700     END-IF
070800     .
070900
071000**********************************************************
071100*    EmployeeService - posting portion (BATCH FLOW,
071200*    EmployeeService steps 1-2)
071300**********************************************************
071400 F0100-EMP-EXPENSE-POST.
071500
071600     MOVE 'F0100-EMP-EXPENSE-POST' TO wc-msg-para
071700     MOVE '41' TO wc-msg-req-type
071800     MOVE PRE1-BOOK-GUID  TO wc-msg-book-guid
071900     MOVE PRE1-EXPENSE-NUM TO wc-msg-doc-num
072000
072100     MOVE PRE1-AMOUNT-CENT TO WK-BASE-CENT
072200     PERFORM R0200-VALIDATE-AMOUNT
072300
072400     IF VALID-REQUEST
072500         MOVE PRE1-BOOK-GUID TO WK-BOOK-GUID
072600         IF PRE1-DEBIT-ACCT-NAME NOT = SPACE
072700             MOVE PRE1-DEBIT-ACCT-NAME TO WK-SEARCH-NAME
072800             PERFORM R0110-FIND-ACCOUNT-BY-NAME
072900         ELSE
073000             MOVE WK-NAME-ADMIN-EXP TO WK-SEARCH-NAME
073100             PERFORM R0110-FIND-ACCOUNT-BY-NAME
073200             IF NOT ACCT-FOUND
073300                 MOVE WK-NAME-SELLING-EXP TO WK-SEARCH-NAME
073400                 PERFORM R0110-FIND-ACCOUNT-BY-NAME
073500             END-IF
073600         END-IF
073700         IF ACCT-FOUND
073800             MOVE AT-IDX TO WK-DEBIT-ACCT-SUB
073900         ELSE
074000             SET wn-reason-account-not-found TO TRUE
074100             MOVE 'ACCOUNTS' TO wc-msg-tblcurs
074200             PERFORM Z0900-ERROR-ROUTINE
074300             MOVE 'N' TO VALID-REQUEST-SW
074400         END-IF
074500     END-IF
074600
074700     IF VALID-REQUEST
074800         MOVE WK-NAME-EMP-PAYABLE TO WK-SEARCH-NAME
074900         PERFORM R0110-FIND-ACCOUNT-BY-NAME
075000         IF ACCT-FOUND
075100             MOVE AT-IDX TO WK-CREDIT-ACCT-SUB
075200         ELSE
075300             SET wn-reason-account-not-found TO TRUE
075400             MOVE 'ACCOUNTS' TO wc-msg-tblcurs
075500             PERFORM Z0900-ERROR-ROUTINE
075600             MOVE 'N' TO VALID-REQUEST-SW
075700         END-IF
075800     END-IF
075900
076000     IF VALID-REQUEST
076100         IF PRE1-POST-DATE > 0
076200             MOVE PRE1-POST-DATE TO WK-POST-DATE-NUM
076300         ELSE
076400             MOVE WK-TODAY-NUM TO WK-POST-DATE-NUM
076500         END-IF
076600
076700         PERFORM R0300-NEXT-TX-GUID
076800         MOVE WK-NEW-TX-GUID     TO TX-GUID
076900         MOVE PRE1-BOOK-GUID     TO TX-BOOK-GUID
077000         MOVE PRE1-EXPENSE-NUM   TO TX-NUM
077100         MOVE WK-POST-DATE-NUM   TO TX-POST-DATE
077200         MOVE PRE1-DESCRIPTION   TO TX-DESCRIPTION
077300         MOVE 'EMP_EXPENSE'      TO TX-SOURCE-TYPE
077400         MOVE PRE1-EMPLOYEE-GUID TO TX-SOURCE-GUID
077500         WRITE TRANSACT-REC
077600
077700         MOVE WK-DEBIT-ACCT-SUB TO WK-SPLIT-ACCT-SUB
077800         MOVE WK-BASE-CENT TO WK-SPLIT-VALUE-CENT
077900         PERFORM R0310-WRITE-SPLIT
078000         COMPUTE WK-BASE-CENT = 0 - WK-BASE-CENT
078100         MOVE WK-CREDIT-ACCT-SUB TO WK-SPLIT-ACCT-SUB
078200         MOVE WK-BASE-CENT TO WK-SPLIT-VALUE-CENT
078300         PERFORM R0310-WRITE-SPLIT
078400     END-IF
078500     .
078600
078700**********************************************************
078800 F0200-EMP-PAY-POST.
078900
079000     MOVE 'F0200-EMP-PAY-POST' TO wc-msg-para
079100     MOVE '42' TO wc-msg-req-type
079200     MOVE PRE2-BOOK-GUID  TO wc-msg-book-guid
079300     MOVE SPACE           TO wc-msg-doc-num
079400
079500     MOVE PRE2-AMOUNT-CENT TO WK-BASE-CENT
079600     PERFORM R0200-VALIDATE-AMOUNT
079700
079800     IF VALID-REQUEST
079900         MOVE PRE2-BOOK-GUID TO WK-BOOK-GUID
080000         MOVE WK-NAME-EMP-PAYABLE TO WK-SEARCH-NAME
080100         PERFORM R0110-FIND-ACCOUNT-BY-NAME
080200         IF ACCT-FOUND
080300             MOVE AT-IDX TO WK-DEBIT-ACCT-SUB
080400         ELSE
080500             SET wn-reason-account-not-found TO TRUE
080600             MOVE 'ACCOUNTS' TO wc-msg-tblcurs
080700             PERFORM Z0900-ERROR-ROUTINE
080800             MOVE 'N' TO VALID-REQUEST-SW
080900         END-IF
081000     END-IF
081100
081200     IF VALID-REQUEST
081300         IF PRE2-CASH-ACCT-NAME = SPACE
081400             MOVE WK-NAME-BANK TO WK-SEARCH-NAME
081500         ELSE
081600             MOVE PRE2-CASH-ACCT-NAME TO WK-SEARCH-NAME
081700         END-IF
081800         PERFORM R0110-FIND-ACCOUNT-BY-NAME
081900         IF ACCT-FOUND
082000             MOVE AT-IDX TO WK-CREDIT-ACCT-SUB
082100         ELSE
082200             SET wn-reason-account-not-found TO TRUE
082300             MOVE 'ACCOUNTS' TO wc-msg-tblcurs
082400             PERFORM Z0900-ERROR-ROUTINE
082500             MOVE 'N' TO VALID-REQUEST-SW
082600         END-IF
082700     END-IF
082800
082900     IF VALID-REQUEST
083000         IF PRE2-PAY-DATE > 0
083100             MOVE PRE2-PAY-DATE TO WK-POST-DATE-NUM
083200         ELSE
083300             MOVE WK-TODAY-NUM TO WK-POST-DATE-NUM
083400         END-IF
083500
083600         PERFORM R0300-NEXT-TX-GUID
083700         MOVE WK-NEW-TX-GUID     TO TX-GUID
083800         MOVE PRE2-BOOK-GUID     TO TX-BOOK-GUID
083900         MOVE SPACE              TO TX-NUM
084000         MOVE WK-POST-DATE-NUM   TO TX-POST-DATE
084100         MOVE PRE2-DESCRIPTION   TO TX-DESCRIPTION
084200         MOVE 'EMP_PAY'          TO TX-SOURCE-TYPE
084300         IF PRE2-EXPENSE-GUID NOT = SPACE
084400             MOVE PRE2-EXPENSE-GUID  TO TX-SOURCE-GUID
084500         ELSE
084600             MOVE PRE2-EMPLOYEE-GUID TO TX-SOURCE-GUID
084700         END-IF
084800         WRITE TRANSACT-REC
084900
085000         MOVE WK-DEBIT-ACCT-SUB TO WK-SPLIT-ACCT-SUB
085100         MOVE WK-BASE-CENT TO WK-SPLIT-VALUE-CENT
085200         PERFORM R0310-WRITE-SPLIT
085300         COMPUTE WK-BASE-CENT = 0 - WK-BASE-CENT
085400         MOVE WK-CREDIT-ACCT-SUB TO WK-SPLIT-ACCT-SUB
085500         MOVE WK-BASE-CENT TO WK-SPLIT-VALUE-CENT
085600         PERFORM R0310-WRITE-SPLIT
085700     END-IF
085800     .
085900
086000**********************************************************
086100*    Shared account resolution / validation / write
086200*    paragraphs (BUSINESS RULES - account resolution
086300*    fallback chains, positive-amount validation, and the
086400*    double-entry invariant "by construction")
086500**********************************************************
086600 R0100-FIND-ACCOUNT-BY-GUID.
086700
086800     MOVE 'N' TO ACCT-FOUND-SW
086900     IF AT-ACCT-COUNT > 0
087000         SEARCH ALL AT-ENTRY
087100             WHEN AT-GUID(AT-IDX) = WK-SEARCH-GUID
087200                 SET ACCT-FOUND TO TRUE
087300         END-SEARCH
087400     END-IF
087500     .
087600
087700**********************************************************
087800 R0110-FIND-ACCOUNT-BY-NAME.
087900
088000     MOVE 'N' TO ACCT-FOUND-SW
088100     PERFORM R0115-SCAN-ONE-ACCOUNT-NAME
088200             VARYING AT-IDX FROM 1 BY 1
088300             UNTIL AT-IDX > AT-ACCT-COUNT
088400                OR ACCT-FOUND
088500     .
088600
088700**********************************************************
088800 R0115-SCAN-ONE-ACCOUNT-NAME.
088900
089000     IF AT-BOOK-GUID(AT-IDX) = WK-BOOK-GUID
089100        AND AT-NAME(AT-IDX) = WK-SEARCH-NAME
089200         SET ACCT-FOUND TO TRUE
089300     END-IF
089400     .
089500
089600**********************************************************
089700*    Cash account fallback: caller override GUID, else
089800*    the book's "银行存款" (Bank Deposits) account
089900 R0120-RESOLVE-CASH-ACCOUNT-BY-GUID.
090000
090100     IF WK-SEARCH-GUID = SPACE
090200         MOVE WK-NAME-BANK TO WK-SEARCH-NAME
090300         PERFORM R0110-FIND-ACCOUNT-BY-NAME
090400     ELSE
090500         PERFORM R0100-FIND-ACCOUNT-BY-GUID
090600     END-IF
090700     .
090800
090900**********************************************************
091000*    Purchase invoice debit account fallback chain:
091100*    "存货" (Inventory) -> "主营业务成本" (COGS) ->
091200*    "管理费用" (Admin Expense)
091300 R0130-RESOLVE-PURCH-DEBIT-ACCOUNT.
091400
091500     MOVE WK-NAME-INVENTORY TO WK-SEARCH-NAME
091600     PERFORM R0110-FIND-ACCOUNT-BY-NAME
091700     IF NOT ACCT-FOUND
091800         MOVE WK-NAME-COGS TO WK-SEARCH-NAME
091900         PERFORM R0110-FIND-ACCOUNT-BY-NAME
092000     END-IF
092100     IF NOT ACCT-FOUND
092200         MOVE WK-NAME-ADMIN-EXP TO WK-SEARCH-NAME
092300         PERFORM R0110-FIND-ACCOUNT-BY-NAME
092400     END-IF
092500     .
092600
092700**********************************************************
092800 R0140-FIND-TAXTABLE-BY-GUID.
092900
093000     MOVE 'N' TO TAXTBL-FOUND-SW
093100     IF TT-ENTRY-COUNT > 0
093200         SEARCH TT-ENTRY VARYING TT-IDX
093300             AT END CONTINUE
093400             WHEN TT-GUID(TT-IDX) = WK-SEARCH-GUID
093500                 SET TAXTBL-FOUND TO TRUE
093600         END-SEARCH
093700     END-IF
093800     .
093900
094000**********************************************************
094100 R0200-VALIDATE-AMOUNT.
094200
094300     IF WK-BASE-CENT NOT > 0
094400         SET wn-reason-amount-not-positive TO TRUE
094500         MOVE SPACE TO wc-msg-tblcurs
094600         PERFORM Z0900-ERROR-ROUTINE
094700         MOVE 'N' TO VALID-REQUEST-SW
094800         DISPLAY ' *** amount must be greater than 0'
094900     END-IF
095000     .
095100
095200**********************************************************
095300*    every posting paragraph above writes its TRANSACT-REC
095400*    then calls this twice (or three times for tax) - the
095500*    double-entry invariant holds by construction, never
095600*    re-verified at write time (see BUSINESS RULES)
095700 R0300-NEXT-TX-GUID.
095800
095900     ADD 1 TO WK-RUN-SEQUENCE
096000     MOVE WK-TODAY-NUM TO WKT-DATE
096100     MOVE WK-RUN-SEQUENCE TO WKT-SEQ
096200     MOVE WK-TODAY-NUM TO WKS-DATE
096300     MOVE WK-RUN-SEQUENCE TO WKS-SEQ
096400     .
096500
096600**********************************************************
096700*    writes one SPLIT row - caller sets WK-SPLIT-ACCT-SUB
096800*    (subscript into ACCT-TABLE) and WK-SPLIT-VALUE-CENT
096900*    (signed amount) before doing PERFORM R0310-WRITE-SPLIT;
097000*    a fresh SPL-GUID is minted off the run sequence every
097100*    time so two splits on the same transaction never collide
097200 R0310-WRITE-SPLIT.
097300
097400     PERFORM R0300-NEXT-TX-GUID
097500     MOVE WK-NEW-SPL-GUID            TO SPL-GUID
097600     MOVE TX-GUID                    TO SPL-TX-GUID
097700     MOVE AT-GUID(WK-SPLIT-ACCT-SUB) TO SPL-ACCT-GUID
097800     MOVE WK-SPLIT-VALUE-CENT        TO SPL-VALUE-CENT
097900     MOVE SPACE                      TO SPL-MEMO
098000     WRITE SPLIT-REC
098100     .
098200
098300**********************************************************
098400 Z0900-ERROR-ROUTINE.
098500     COPY COPYLIB-Z0900-ERROR-ROUTINE.
098600     .
098700
098800**********************************************************
098900 Z0100-EXIT-APPLICATION.
099000
099100     CLOSE POSTINGS-IN TRANSACTIONS-OUT SPLITS-OUT
099200     .
099300
099400**********************************************************
