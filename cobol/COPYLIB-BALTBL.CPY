000100* ***********************************************************
000200*   COPYLIB-BALTBL.CPY
000300* 
000400*   Working tables for LEDGRRPT.CBL's balance rollup and
000500*   report bucketing.  BALTYPE-TABLE carries AccountService's
000600*   balance-by-type check (five GL types); BUCKET-TABLE is the
000700*   shared keyword-bucket accumulator used by the P&L, Balance
000800*   Sheet and Cash Flow sections alike - one BUCKET-TABLE load
000900*   per report, cleared between reports by B0900-CLEAR-BUCKETS.
001000* ***********************************************************
001100 01  BALTYPE-TABLE-CTL.
001150     03  BT-ENTRY-COUNT             PIC S9(4) COMP VALUE +5.
001170     03  FILLER                     PIC X(4).
001300 01  BALTYPE-TABLE.
001400     03  BT-ENTRY OCCURS 5 TIMES INDEXED BY BT-IDX.
001500         05  BT-TYPE-CODE           PIC X(10).
001600         05  BT-TOTAL-CENT          PIC S9(15) COMP-3.
001650         05  FILLER                 PIC X(5).
001700* 
001800 01  BUCKET-TABLE-CTL.
001900     03  BK-MAX-BUCKETS             PIC S9(4) COMP VALUE +20.
001950     03  BK-BUCKET-COUNT            PIC S9(4) COMP VALUE ZERO.
001970     03  FILLER                     PIC X(4).
002100 01  BUCKET-TABLE.
002150*    ODO, not a fixed 20 - so SORT ASCENDING KEY BK-NAME below
002160*    touches only the buckets this report actually loaded, not
002170*    16 blank trailing entries shoved to the front by the sort
002200     03  BK-ENTRY OCCURS 1 TO 20 TIMES
002210                  DEPENDING ON BK-BUCKET-COUNT
002220                  INDEXED BY BK-IDX.
002300         05  BK-NAME                PIC X(20).
002400         05  BK-SECTION             PIC X(10).
002500             88  BK-SECT-INCOME         VALUE 'INCOME'.
002600             88  BK-SECT-EXPENSE        VALUE 'EXPENSE'.
002700             88  BK-SECT-ASSET          VALUE 'ASSET'.
002800             88  BK-SECT-LIABILITY      VALUE 'LIABILITY'.
002900             88  BK-SECT-EQUITY         VALUE 'EQUITY'.
003000         05  BK-TOTAL-CENT          PIC S9(15) COMP-3.
003100* 
003200*   Visible-root work list for the account-tree display order
003300*   (AccountService step 4) - holds AT-TABLE subscripts, not
003400*   GUIDs, since the rows never move once loaded.
003500 01  ROOT-LIST-CTL.
003600     03  RL-MAX-ROOTS               PIC S9(4) COMP VALUE +2000.
003650     03  RL-ROOT-COUNT              PIC S9(4) COMP VALUE ZERO.
003670     03  FILLER                     PIC X(4).
003800 01  ROOT-LIST-TABLE.
003900     03  RL-ENTRY OCCURS 2000 TIMES INDEXED BY RL-IDX.
004000         05  RL-ACCT-SUB            PIC S9(4) COMP.
004050         05  FILLER                 PIC X(2).
