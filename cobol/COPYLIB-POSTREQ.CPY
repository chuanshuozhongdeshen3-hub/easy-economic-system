000100* ***********************************************************
000200*   COPYLIB-POSTREQ.CPY
000300* 
000400*   POSTINGS-IN transaction record.  PR-REQUEST-TYPE tags which
000500*   of the seven posting shapes PR-DETAIL actually holds - see
000600*   POSTLEDG.CBL paragraph B0100-POST-POSTINGS-FILE, which
000700*   EVALUATEs this field exactly the way ReadBG used to
000800*   EVALUATE TRANCODE-TYP off the bankgiro file.
000900* 
001000*   2001-07-30 PB  added PR-IS-EMP-EXPENSE/PR-IS-EMP-PAY when
001100*                  payroll disbursement posting went live.
001200* ***********************************************************
001300 01  POSTREQ-REC.
001400     03  PR-REQUEST-TYPE            PIC X(2).
001500         88  PR-IS-TAX-POST             VALUE '10'.
001600         88  PR-IS-SALES-INVOICE        VALUE '21'.
001700         88  PR-IS-SALES-RECEIPT        VALUE '22'.
001800         88  PR-IS-PURCH-INVOICE        VALUE '31'.
001900         88  PR-IS-PURCH-PAYMENT        VALUE '32'.
002000         88  PR-IS-EMP-EXPENSE          VALUE '41'.
002100         88  PR-IS-EMP-PAY              VALUE '42'.
002200     03  PR-DETAIL                  PIC X(250).
002300* 
002400*   request type 10 - TaxService POST
002500 01  PR-TAX-POST-DETAIL REDEFINES PR-DETAIL.
002600     03  PRT-BASE-ACCT-GUID         PIC X(36).
002700     03  PRT-TAXTABLE-GUID          PIC X(36).
002800     03  PRT-AMOUNT-CENT            PIC S9(13) COMP-3.
002900     03  PRT-CASH-ACCT-GUID         PIC X(36).
003000     03  PRT-DESCRIPTION            PIC X(80).
003100     03  PRT-POST-DATE              PIC 9(8).
003200     03  FILLER                     PIC X(40).
003300* 
003400*   request type 21 - SalesService postInvoice
003500 01  PR-SALES-INVOICE-DETAIL REDEFINES PR-DETAIL.
003600     03  PRS1-BOOK-GUID             PIC X(36).
003700     03  PRS1-INVOICE-NUM           PIC X(20).
003800     03  PRS1-AMOUNT-CENT           PIC S9(13) COMP-3.
003900     03  PRS1-DESCRIPTION           PIC X(80).
004000     03  FILLER                     PIC X(107).
004100* 
004200*   request type 22 - SalesService postReceipt
004300 01  PR-SALES-RECEIPT-DETAIL REDEFINES PR-DETAIL.
004400     03  PRS2-BOOK-GUID             PIC X(36).
004500     03  PRS2-RECEIPT-NUM           PIC X(20).
004600     03  PRS2-AMOUNT-CENT           PIC S9(13) COMP-3.
004700     03  PRS2-CASH-ACCT-NAME        PIC X(40).
004800     03  PRS2-DESCRIPTION           PIC X(80).
004900     03  FILLER                     PIC X(67).
005000* 
005100*   request type 31 - PurchaseService postInvoice
005200 01  PR-PURCH-INVOICE-DETAIL REDEFINES PR-DETAIL.
005300     03  PRP1-BOOK-GUID             PIC X(36).
005400     03  PRP1-INVOICE-NUM           PIC X(20).
005500     03  PRP1-AMOUNT-CENT           PIC S9(13) COMP-3.
005600     03  PRP1-DEBIT-ACCT-NAME       PIC X(40).
005700     03  PRP1-DESCRIPTION           PIC X(80).
005800     03  FILLER                     PIC X(67).
005900* 
006000*   request type 32 - PurchaseService postPayment
006100 01  PR-PURCH-PAYMENT-DETAIL REDEFINES PR-DETAIL.
006200     03  PRP2-BOOK-GUID             PIC X(36).
006300     03  PRP2-PAY-NUM               PIC X(20).
006400     03  PRP2-AMOUNT-CENT           PIC S9(13) COMP-3.
006500     03  PRP2-CASH-ACCT-NAME        PIC X(40).
006600     03  PRP2-DESCRIPTION           PIC X(80).
006700     03  FILLER                     PIC X(67).
006800* 
006900*   request type 41 - EmployeeService postExpense
007000 01  PR-EMP-EXPENSE-DETAIL REDEFINES PR-DETAIL.
007100     03  PRE1-BOOK-GUID             PIC X(36).
007200     03  PRE1-EXPENSE-NUM           PIC X(20).
007300     03  PRE1-EMPLOYEE-GUID         PIC X(36).
007400     03  PRE1-AMOUNT-CENT           PIC S9(13) COMP-3.
007500     03  PRE1-DEBIT-ACCT-NAME       PIC X(40).
007600     03  PRE1-POST-DATE             PIC 9(8).
007700     03  PRE1-DESCRIPTION           PIC X(80).
007800     03  FILLER                     PIC X(23).
007900* 
008000*   request type 42 - EmployeeService postPay
008100 01  PR-EMP-PAY-DETAIL REDEFINES PR-DETAIL.
008200     03  PRE2-BOOK-GUID             PIC X(36).
008300     03  PRE2-EMPLOYEE-GUID         PIC X(36).
008400     03  PRE2-EXPENSE-GUID          PIC X(36).
008500     03  PRE2-AMOUNT-CENT           PIC S9(13) COMP-3.
008600     03  PRE2-CASH-ACCT-NAME        PIC X(40).
008700     03  PRE2-PAY-DATE              PIC 9(8).
008800     03  PRE2-DESCRIPTION           PIC X(80).
008900     03  FILLER                     PIC X(7).
