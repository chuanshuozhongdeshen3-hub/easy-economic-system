000100* ***********************************************************
000200*   COPYLIB-TAXTABL.CPY
000300*
000400*   VAT-style tax rate master.  Rate is kept as a fraction
000500*   (numerator over denominator) the way the finance office
000600*   hands it to us, not as a pre-divided percent, so the
000700*   2-decimal percent is always recomputed at posting time -
000800*   see paragraph C0100-TAX-POST in POSTLEDG.CBL.
000900* ***********************************************************
001000 01  TAXTABL-REC.
001100     03  TAX-GUID                   PIC X(36).
001200     03  TAX-NAME                   PIC X(40).
001300     03  TAX-RATE-NUM               PIC 9(9).
001400     03  TAX-RATE-DENOM             PIC 9(9).
001500     03  TAX-DIRECTION              PIC X(6).
001600         88  TAX-DIR-INPUT              VALUE 'INPUT'.
001700         88  TAX-DIR-OUTPUT             VALUE 'OUTPUT'.
001800     03  TAX-PAYABLE-ACCT           PIC X(36).
001900     03  FILLER                     PIC X(20).
